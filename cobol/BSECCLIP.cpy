000100*================================================================*
000200*    COPY   BSECCLIP                                            *
000300*    LAYOUT DEL HISTORICO DE CLIENTES PROCESADOS                *
000400*    (ARCHIVO CLIENTE-PROCESADO-FILE)                           *
000500*    LARGO REGISTRO = 840 BYTES                                 *
000600*----------------------------------------------------------------
000700* FO7145 19/09/12 PAMH  ALTA DEL LAYOUT - LOTE NOCTURNO CLIENTES
000800* 100019 14/01/13 PAMH  CP-FECHA-PROCESAMIENTO A AAAA-MM-DD
000900*----------------------------------------------------------------
001000 01  REG-CLIENTE-PROCESADO.
001100     03  CP-ID                   PIC 9(09).
001200     03  CP-CLIENTE-ID           PIC 9(09).
001300     03  CP-NOMBRE-PROCESADO     PIC X(100).
001400     03  CP-EMAIL-PROCESADO      PIC X(150).
001500     03  CP-CODIGO-CLIENTE       PIC X(20).
001600     03  CP-ESTADO-FINAL         PIC X(20).
001700         88  CP-EST-PENDIENTE        VALUE 'PENDIENTE'.
001800         88  CP-EST-ACTIVO           VALUE 'ACTIVO'.
001900         88  CP-EST-INACTIVO         VALUE 'INACTIVO'.
002000         88  CP-EST-ERROR            VALUE 'ERROR'.
002100     03  CP-JOB-EXECUTION-ID     PIC 9(09).
002200     03  CP-FECHA-PROCESAMIENTO  PIC X(19).
002300     03  CP-MENSAJE              PIC X(500).
002400     03  FILLER                  PIC X(04) VALUE SPACES.
