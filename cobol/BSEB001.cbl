000100******************************************************************
000200* 100219 18/03/19 EJRG  CLW-SW-MARCAR: DISTINGUE DUPLICADO/FALLIDO*
000300* FO7145 18/09/12 EJRG  ALTA - LOTE NOCTURNO CLIENTES BSEB00n    *
000400******************************************************************
000500*----------------------------------------------------------------
000600*    LOTE NOCTURNO - VALIDAR, TRANSFORMAR Y GRABAR CLIENTES
000700*    PROGRAMA DE CONTROL (READER + CHUNK + LLAMADAS A BSEB00n)
000800*----------------------------------------------------------------
000900*=======================*
001000 IDENTIFICATION DIVISION.
001100*=======================*
001200 PROGRAM-ID.    BSEB001.
001300 AUTHOR.        EDUARDO J. RAMOS G.
001400 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - BSE.
001500 DATE-WRITTEN.  18/09/12.
001600 DATE-COMPILED.
001700 SECURITY.      USO INTERNO - PROCESOS BATCH BSE.
001800*----------------------------------------------------------------
001900*    H I S T O R I A   D E   C A M B I O S
002000*----------------------------------------------------------------
002100* FO7145 18/09/12 EJRG  VERSION INICIAL. LEE CLIENTE-FILE,
002200*                       ARMA CHUNKS DE 10 REGISTROS, LLAMA A
002300*                       BSEB002 (VALIDAR/TRANSFORMAR) Y BSEB003
002400*                       (GRABAR HISTORICO) POR CHUNK.
002500* FO7160 02/10/12 PAMH  SE AGREGA EL REWRITE DE CLIENTE-FILE
002600*                       PARA MARCAR CLI-PROCESADO = 'Y' SOLO
002700*                       CUANDO BSEB003 CONFIRMA LA GRABACION.
002800* FO7212 20/11/12 EJRG  RESUMEN DE FIN DE LOTE INCLUYE TOTAL
002900*                       DE REGISTROS FALLIDOS AL MARCAR.
003000* 100019 14/01/13 PAMH  SE AGREGA VENTANA DE SIGLO AL ARMAR EL
003100*                       TIMESTAMP (WS-FS-ANIO < 50 = 20XX), YA QUE
003200*                       ACCEPT FROM DATE SOLO ENTREGA AAMMDD (2
003300*                       DIGITOS DE ANIO) Y NO SE QUIERE DEPENDER
003400*                       DE UN SIGLO FIJO.
003500* 100071 09/09/14 EJRG  EL LOTE YA NO ABORTA SI CLIENTE-PROCESADO-
003600*                       FILE NO EXISTE AUN (VER BSEB003 100062);
003700*                       SIN CAMBIOS EN ESTE PROGRAMA.
003800* 100088 11/01/16 EJRG  REVISION PERIODICA: SE CONFIRMA QUE LA
003900*                       VENTANA DE SIGLO (VER 100019) SIGUE VIGENTE;
004000*                       SIN CAMBIOS DE CODIGO.
004100* 100219 18/03/19 EJRG  BSEB003 AHORA DEVUELVE CLW-SW-MARCAR CON TRES
004200*                       VALORES (DEBE-MARCAR/ES-DUPLICADO/ES-FALLIDO)
004300*                       EN VEZ DE DOS; 1500-REGRABAR-CLIENTES SOLO
004400*                       CUENTA FALLIDO SI EL FALLO ES REAL, NO SI EL
004500*                       REGISTRO SE OMITIO POR DUPLICADO.
004600*----------------------------------------------------------------
004700*=======================*
004800 ENVIRONMENT DIVISION.
004900*=======================*
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     CLASS CLASE-NUMERICA IS '0' THRU '9'.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT CLIENTE-FILE  ASSIGN TO  CLIEMAES
005700            ORGANIZATION  IS  RELATIVE
005800            ACCESS MODE   IS  DYNAMIC
005900            RELATIVE KEY  IS  WS-RRN-CLIENTE
006000            FILE STATUS   IS  WS-FS-CLIENTE.
006100*=============*
006200 DATA DIVISION.
006300*=============*
006400 FILE SECTION.
006500*-------------*
006600 FD  CLIENTE-FILE
006700     RECORDING MODE IS F.
006800     COPY BSECCLIE.
006900*=======================*
007000 WORKING-STORAGE SECTION.
007100*=======================*
007200 01  WE-ESPECIALES.
007300     02  WE-RC                   PIC S9(08) COMP VALUE ZEROS.
007400     02  WE-BLANCO               PIC X(01)  VALUE SPACES.
007500     02  WS-RRN-CLIENTE          PIC 9(09)  COMP VALUE ZEROS.
007600     02  WS-FS-CLIENTE           PIC X(02)  VALUE SPACES.
007700         88  WS-FS-OK-CLIENTE        VALUE '00'.
007800         88  WS-FS-FIN-CLIENTE        VALUE '10'.
007900     02  WS-SW-FIN-LECTURA       PIC X(01)  VALUE 'N'.
008000         88  WS-FIN-CLIENTES          VALUE 'S'.
008100     02  WS-RRN-ULTIMO-LEIDO     PIC 9(09)  COMP VALUE ZEROS.
008200*------------------ CONTADORES DE FIN DE LOTE (TOTALES) ---------*
008300 01  WS-TOTALES.
008400     02  WS-TOT-LEIDOS           PIC 9(07)  COMP VALUE ZEROS.
008500     02  WS-TOT-ESCRITOS         PIC 9(07)  COMP VALUE ZEROS.
008600     02  WS-TOT-FILTRADOS        PIC 9(07)  COMP VALUE ZEROS.
008700     02  WS-TOT-FALLIDOS         PIC 9(07)  COMP VALUE ZEROS.
008800     02  WS-IND-CHUNK            PIC 9(02)  COMP VALUE ZEROS.
008900 01  WS-CHUNK-TAM                PIC 9(02)  COMP VALUE 10.
009000*------------------ FECHA/HORA DE PROCESO (ARMADO DEL STAMP) ----*
009100 01  WS-FECHA-SISTEMA            PIC 9(06).
009200 01  WS-FECHA-SISTEMA-R  REDEFINES  WS-FECHA-SISTEMA.
009300     02  WS-FS-ANIO              PIC 9(02).
009400     02  WS-FS-MES               PIC 9(02).
009500     02  WS-FS-DIA               PIC 9(02).
009600 01  WS-HORA-SISTEMA             PIC 9(08).
009700 01  WS-HORA-SISTEMA-R  REDEFINES  WS-HORA-SISTEMA.
009800     02  WS-HS-HORA              PIC 9(02).
009900     02  WS-HS-MIN               PIC 9(02).
010000     02  WS-HS-SEG               PIC 9(02).
010100     02  WS-HS-CENT              PIC 9(02).
010200 01  WS-SIGLO                    PIC 9(02)  VALUE 19.
010300 01  WS-TIMESTAMP-PROCESO        PIC X(19).
010400 01  WS-TIMESTAMP-PROCESO-R  REDEFINES  WS-TIMESTAMP-PROCESO.
010500     02  WS-TS-ANIO              PIC 9(04).
010600     02  WS-TS-GUION-1           PIC X(01)  VALUE '-'.
010700     02  WS-TS-MES               PIC 9(02).
010800     02  WS-TS-GUION-2           PIC X(01)  VALUE '-'.
010900     02  WS-TS-DIA               PIC 9(02).
011000     02  WS-TS-GUION-3           PIC X(01)  VALUE '-'.
011100     02  WS-TS-HORA              PIC 9(02).
011200     02  WS-TS-PUNTO-1           PIC X(01)  VALUE '.'.
011300     02  WS-TS-MIN               PIC 9(02).
011400     02  WS-TS-PUNTO-2           PIC X(01)  VALUE '.'.
011500     02  WS-TS-SEG               PIC 9(02).
011600*------------------ IDENTIFICADOR DE LA CORRIDA DEL LOTE --------*
011700 01  WS-JOB-EXECUTION-ID         PIC 9(09).
011800 01  WS-JOB-EXECUTION-ID-R  REDEFINES  WS-JOB-EXECUTION-ID.
011900     02  WS-JEI-FECHA            PIC 9(06).
012000     02  WS-JEI-HORA             PIC 9(02).
012100     02  WS-JEI-DECIMIN          PIC 9(01).
012200*------------------ TABLA DE MENSAJES DE FIN DE LOTE ------------*
012300 01  WT01-TABLA-MENSAJES.
012400     02  FILLER                  PIC X(64)  VALUE
012500          '001*LOTE DE CLIENTES FINALIZADO CORRECTA
012600-         'MENTE          BSEB001  '.
012700     02  FILLER                  PIC X(64)  VALUE
012800          '002*ERROR AL ABRIR ARCHIVO DE CLIENTES
012900-         '                 BSEB001  '.
013000     02  FILLER                  PIC X(64)  VALUE
013100          '003*ERROR AL GRABAR ARCHIVO DE CLIENTES ACTUALIZADO
013200-         '    BSEB001  '.
013300 01  FILLER REDEFINES WT01-TABLA-MENSAJES.
013400     02  FILLER OCCURS 3 TIMES.
013500         04  WT01-COD-MSG        PIC 9(03).
013600         04  FILLER              PIC X(01).
013700         04  WT01-TXT-MSG.
013800             06  WT01-MSG-DSC    PIC X(51).
013900             06  WT01-MSG-PRG    PIC X(09).
014000*------------------ COMMAREAS DE LLAMADA A LOS SUBPROGRAMAS -----*
014100     COPY BSECCLIB.
014200     COPY BSECCLIW.
014300*------------------*
014400 PROCEDURE DIVISION.
014500*------------------*
014600     PERFORM  0000-INICIAR-PROCESO.
014700     PERFORM  1000-PROCESAR-ARCHIVO
014800              THRU 1000-EXIT
014900              UNTIL WS-FIN-CLIENTES.
015000     PERFORM  9000-TERMINAR-PROCESO.
015100     GOBACK.
015200*-----------------------*
015300 0000-INICIAR-PROCESO.
015400*-----------------------*
015500     ACCEPT WS-FECHA-SISTEMA     FROM DATE.
015600     ACCEPT WS-HORA-SISTEMA      FROM TIME.
015700     PERFORM  0100-ARMAR-TIMESTAMP.
015800     PERFORM  0200-ARMAR-JOB-EXECUTION-ID.
015900     OPEN I-O CLIENTE-FILE.
016000     IF NOT WS-FS-OK-CLIENTE
016100        DISPLAY WT01-TXT-MSG (2)
016200        MOVE 'S'                 TO WS-SW-FIN-LECTURA
016300     END-IF.
016400*-----------------------*
016500 0100-ARMAR-TIMESTAMP.
016600*-----------------------*
016700     IF WS-FS-ANIO < 50
016800        MOVE 20                  TO WS-SIGLO
016900     ELSE
017000        MOVE 19                  TO WS-SIGLO
017100     END-IF.
017200     COMPUTE WS-TS-ANIO = (WS-SIGLO * 100) + WS-FS-ANIO.
017300     MOVE WS-FS-MES              TO WS-TS-MES.
017400     MOVE WS-FS-DIA              TO WS-TS-DIA.
017500     MOVE WS-HS-HORA             TO WS-TS-HORA.
017600     MOVE WS-HS-MIN              TO WS-TS-MIN.
017700     MOVE WS-HS-SEG              TO WS-TS-SEG.
017800*-----------------------------*
017900 0200-ARMAR-JOB-EXECUTION-ID.
018000*-----------------------------*
018100     MOVE WS-FECHA-SISTEMA       TO WS-JEI-FECHA.
018200     MOVE WS-HS-HORA             TO WS-JEI-HORA.
018300     DIVIDE WS-HS-MIN BY 10 GIVING WS-JEI-DECIMIN.
018400*-------------------------------*
018500 1000-PROCESAR-ARCHIVO.
018600*-------------------------------*
018700     PERFORM  1100-LEER-CLIENTE.
018800     IF NOT WS-FIN-CLIENTES
018900        PERFORM  1300-INVOCAR-PROCESADOR
019000        IF WS-IND-CHUNK NOT = 0 AND
019100           (WS-IND-CHUNK = WS-CHUNK-TAM)
019200           PERFORM  1400-INVOCAR-WRITER
019300        END-IF
019400     ELSE
019500        IF WS-IND-CHUNK > 0
019600           PERFORM  1400-INVOCAR-WRITER
019700        END-IF
019800     END-IF.
019900 1000-EXIT.
020000     EXIT.
020100*-------------------*
020200 1100-LEER-CLIENTE.
020300*-------------------*
020400     READ CLIENTE-FILE NEXT RECORD
020500          AT END
020600             MOVE 'S'            TO WS-SW-FIN-LECTURA
020700          NOT AT END
020800             MOVE WS-RRN-CLIENTE TO WS-RRN-ULTIMO-LEIDO
020900             IF CLI-PROCESADO-SI
021000                PERFORM  1100-LEER-CLIENTE
021100             ELSE
021200                ADD 1            TO WS-TOT-LEIDOS
021300             END-IF
021400     END-READ.
021500*-------------------------*
021600 1300-INVOCAR-PROCESADOR.
021700*-------------------------*
021800     MOVE SPACES                 TO WF-COMMAREA-CLIB.
021900     MOVE CLI-ID                 TO CLB-ID.
022000     MOVE CLI-NOMBRE             TO CLB-NOMBRE.
022100     MOVE CLI-EMAIL              TO CLB-EMAIL.
022200     MOVE CLI-TELEFONO           TO CLB-TELEFONO.
022300     MOVE CLI-ESTADO             TO CLB-ESTADO.
022400     MOVE CLI-PROCESADO          TO CLB-PROCESADO.
022500     MOVE CLI-FECHA-CREACION     TO CLB-FECHA-CREACION.
022600     MOVE CLI-FECHA-ACTUALIZ     TO CLB-FECHA-ACTUALIZ.
022700     MOVE WS-TIMESTAMP-PROCESO   TO CLIB-FECHA-PROCESO.
022800     MOVE WS-JOB-EXECUTION-ID    TO CLIB-JOB-EXECUTION-ID.
022900     CALL 'BSEB002'  USING  WF-COMMAREA-CLIB.
023000     IF CLIB-ES-INVALIDO
023100        ADD 1                    TO WS-TOT-FILTRADOS
023200     ELSE
023300        ADD 1                    TO WS-IND-CHUNK
023400        MOVE WS-RRN-CLIENTE
023500                  TO CLW-RRN (WS-IND-CHUNK)
023600        MOVE CLB-CP-CLIENTE-ID
023700                  TO CLW-CP-CLIENTE-ID (WS-IND-CHUNK)
023800        MOVE CLB-CP-NOMBRE-PROC
023900                  TO CLW-CP-NOMBRE-PROC (WS-IND-CHUNK)
024000        MOVE CLB-CP-EMAIL-PROC
024100                  TO CLW-CP-EMAIL-PROC (WS-IND-CHUNK)
024200        MOVE CLB-CP-CODIGO-CLIE
024300                  TO CLW-CP-CODIGO-CLIE (WS-IND-CHUNK)
024400        MOVE CLB-CP-ESTADO-FINAL
024500                  TO CLW-CP-ESTADO-FINAL (WS-IND-CHUNK)
024600        MOVE WS-JOB-EXECUTION-ID
024700                  TO CLW-CP-JOB-EXECUTION-ID (WS-IND-CHUNK)
024800        MOVE WS-TIMESTAMP-PROCESO
024900                  TO CLW-CP-FECHA-PROC (WS-IND-CHUNK)
025000        MOVE CLB-CP-MENSAJE
025100                  TO CLW-CP-MENSAJE (WS-IND-CHUNK)
025200     END-IF.
025300*-------------------*
025400 1400-INVOCAR-WRITER.
025500*-------------------*
025600     SET  CLIW-SEGUIR-ABIERTO    TO TRUE.
025700     MOVE WS-IND-CHUNK           TO CLIW-CANT-REGISTROS.
025800     CALL 'BSEB003'  USING  WF-COMMAREA-CLIW.
025900     PERFORM  1500-REGRABAR-CLIENTES
026000              VARYING WI-CLIW FROM 1 BY 1
026100              UNTIL WI-CLIW > WS-IND-CHUNK.
026200     MOVE ZEROS                  TO WS-IND-CHUNK.
026300*--- LAS RELECTURAS POR RRN DEL PARRAFO ANTERIOR CAMBIAN EL
026400*--- PUNTERO DE LECTURA SECUENCIAL; SE REPOSICIONA EL ARCHIVO
026500*--- JUSTO DESPUES DEL ULTIMO REGISTRO LEIDO SECUENCIALMENTE.
026600     IF NOT WS-FIN-CLIENTES
026700        MOVE WS-RRN-ULTIMO-LEIDO TO WS-RRN-CLIENTE
026800        START CLIENTE-FILE KEY IS GREATER THAN WS-RRN-CLIENTE
026900              INVALID KEY
027000                 SET WS-FIN-CLIENTES TO TRUE
027100        END-START
027200     END-IF.
027300*---------------------------*
027400 1500-REGRABAR-CLIENTES.
027500*---------------------------*
027600*--- EL TOTAL DE ESCRITOS/FALLIDOS DEL RESUMEN DE FIN DE LOTE SE
027700*--- DEFINE AQUI, POR EL RESULTADO DEL REWRITE QUE MARCA
027800*--- CLI-PROCESADO = 'Y' - NO POR EL RESULTADO DE LA GRABACION EN
027900*--- EL HISTORICO (VER FO7160). LOS DUPLICADOS NO CUENTAN COMO
028000*--- FALLIDOS - SE OMITEN SIN MAS.
028100     IF CLW-DEBE-MARCAR (WI-CLIW)
028200        MOVE CLW-RRN (WI-CLIW)   TO WS-RRN-CLIENTE
028300        READ CLIENTE-FILE
028400             INVALID KEY
028500                ADD 1 TO WS-TOT-FALLIDOS
028600                DISPLAY WT01-TXT-MSG (3)
028700             NOT INVALID KEY
028800                SET  CLI-PROCESADO-SI       TO TRUE
028900                MOVE WS-TIMESTAMP-PROCESO   TO CLI-FECHA-ACTUALIZ
029000                REWRITE REG-CLIENTE
029100                   INVALID KEY
029200                      ADD 1 TO WS-TOT-FALLIDOS
029300                      DISPLAY WT01-TXT-MSG (3)
029400                   NOT INVALID KEY
029500                      ADD 1 TO WS-TOT-ESCRITOS
029600                END-REWRITE
029700        END-READ
029800     ELSE
029900        IF CLW-ES-FALLIDO (WI-CLIW)
030000           ADD 1 TO WS-TOT-FALLIDOS
030100        END-IF
030200     END-IF.
030300*-----------------------*
030400 9000-TERMINAR-PROCESO.
030500*-----------------------*
030600     SET  CLIW-CERRAR-ARCHIVO    TO TRUE.
030700     MOVE ZEROS                  TO CLIW-CANT-REGISTROS.
030800     CALL 'BSEB003'  USING  WF-COMMAREA-CLIW.
030900     IF WS-FS-OK-CLIENTE OR WS-FS-FIN-CLIENTE
031000        CLOSE CLIENTE-FILE
031100     END-IF.
031200     PERFORM  9100-MOSTRAR-RESUMEN.
031300*-----------------------*
031400 9100-MOSTRAR-RESUMEN.
031500*-----------------------*
031600     DISPLAY WT01-TXT-MSG (1).
031700     DISPLAY 'BSEB001 - RESUMEN DEL LOTE DE CLIENTES'.
031800     DISPLAY 'REGISTROS LEIDOS    : ' WS-TOT-LEIDOS.
031900     DISPLAY 'REGISTROS ESCRITOS  : ' WS-TOT-ESCRITOS.
032000     DISPLAY 'REGISTROS FILTRADOS : ' WS-TOT-FILTRADOS.
032100     DISPLAY 'REGISTROS FALLIDOS  : ' WS-TOT-FALLIDOS.
