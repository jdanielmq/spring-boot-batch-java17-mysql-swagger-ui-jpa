000100*================================================================*
000200*    COPY   BSECCLIE                                            *
000300*    LAYOUT DEL MAESTRO DE CLIENTES  (ARCHIVO CLIENTE-FILE)     *
000400*    LARGO REGISTRO = 350 BYTES                                 *
000500*----------------------------------------------------------------
000600* FO7145 18/09/12 PAMH  ALTA DEL LAYOUT - LOTE NOCTURNO CLIENTES
000700* FO7212 20/11/12 EJRG  AJUSTE ANCHO CLI-TELEFONO A 20 POS.
000800* 100019 14/01/13 PAMH  FECHAS A FORMATO AAAA-MM-DD-HH.MM.SS
000900*----------------------------------------------------------------
001000 01  REG-CLIENTE.
001100     03  CLI-ID                  PIC 9(09).
001200     03  CLI-NOMBRE              PIC X(100).
001300     03  CLI-EMAIL               PIC X(150).
001400     03  CLI-TELEFONO            PIC X(20).
001500     03  CLI-ESTADO              PIC X(20).
001600         88  CLI-EST-PENDIENTE       VALUE 'PENDIENTE'.
001700         88  CLI-EST-ACTIVO          VALUE 'ACTIVO'.
001800         88  CLI-EST-INACTIVO        VALUE 'INACTIVO'.
001900         88  CLI-EST-ERROR           VALUE 'ERROR'.
002000     03  CLI-PROCESADO           PIC X(01).
002100         88  CLI-PROCESADO-SI        VALUE 'Y'.
002200         88  CLI-PROCESADO-NO        VALUE 'N' ' '.
002300     03  CLI-FECHA-CREACION      PIC X(19).
002400     03  CLI-FECHA-ACTUALIZ      PIC X(19).
002500     03  FILLER                  PIC X(12) VALUE SPACES.
