000100*================================================================*
000200*    COPY   BSECCLIB                                            *
000300*    COMMAREA DE LLAMADA ENTRE BSEB001 Y BSEB002 (PROCESADOR)   *
000400*    UN REGISTRO CLIENTE POR LLAMADA - MISMA IDEA QUE BSECCOM   *
000500*    PERO SIN CICS (CALL ... USING EN VEZ DE EXEC CICS LINK)    *
000600*----------------------------------------------------------------
000700* FO7145 20/09/12 PAMH  ALTA - LOTE NOCTURNO CLIENTES BSEB00n
000800*----------------------------------------------------------------
000900 01  WF-COMMAREA-CLIB.
001000     03  CLIB-JOB-EXECUTION-ID   PIC 9(09).
001100     03  CLIB-FECHA-PROCESO      PIC X(19).
001200     03  CLIB-COD-RESPUESTA      PIC 9(02).
001300     03  CLIB-COD-MENSAJE        PIC 9(03).
001400     03  CLIB-DESC-MENSAJE       PIC X(60).
001500     03  CLIB-SW-VALIDO          PIC X(01).
001600         88  CLIB-ES-VALIDO          VALUE 'S'.
001700         88  CLIB-ES-INVALIDO        VALUE 'N'.
001800*--------------- DATOS DE ENTRADA (COPIA DE REG-CLIENTE) --------
001900     03  CLIB-DATOS-ENTRADA.
002000         05  CLB-ID              PIC 9(09).
002100         05  CLB-NOMBRE          PIC X(100).
002200         05  CLB-EMAIL           PIC X(150).
002300         05  CLB-TELEFONO        PIC X(20).
002400         05  CLB-ESTADO          PIC X(20).
002500         05  CLB-PROCESADO       PIC X(01).
002600         05  CLB-FECHA-CREACION  PIC X(19).
002700         05  CLB-FECHA-ACTUALIZ  PIC X(19).
002800*--------------- DATOS DE SALIDA (COPIA DE REG-CLIENTE-PROCES) --
002900     03  CLIB-DATOS-SALIDA.
003000         05  CLB-CP-ID             PIC 9(09).
003100         05  CLB-CP-CLIENTE-ID     PIC 9(09).
003200         05  CLB-CP-NOMBRE-PROC    PIC X(100).
003300         05  CLB-CP-EMAIL-PROC     PIC X(150).
003400         05  CLB-CP-CODIGO-CLIE    PIC X(20).
003500         05  CLB-CP-ESTADO-FINAL   PIC X(20).
003600         05  CLB-CP-FECHA-PROC     PIC X(19).
003700         05  CLB-CP-MENSAJE        PIC X(500).
003800     03  FILLER                  PIC X(20) VALUE SPACES.
003900*----------------------------------------------------------------
004000*    REDEFINICION DE CLB-CP-CODIGO-CLIE PARA ARMAR EL CODIGO
004100*    'CLI-' + TOKEN DE 8 POSICIONES SIN CONCATENAR CON STRING.
004200*----------------------------------------------------------------
004300 01  WF-COMMAREA-CLIB-R REDEFINES WF-COMMAREA-CLIB.
004400     03  FILLER                  PIC X(94).
004500     03  FILLER                  PIC X(606).
004600     03  CLB-COD-PREFIJO         PIC X(04).
004700     03  CLB-COD-TOKEN           PIC X(08).
004800     03  CLB-COD-RELLENO         PIC X(08).
004900     03  FILLER                  PIC X(559).
