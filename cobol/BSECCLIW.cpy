000100*================================================================*
000200*    COPY   BSECCLIW                                            *
000300*    COMMAREA DE LLAMADA ENTRE BSEB001 Y BSEB003 (WRITER)       *
000400*    VIAJA UN CHUNK COMPLETO (WS-CHUNK-TAM REGISTROS) POR LLAMADA
000500*----------------------------------------------------------------
000600* FO7145 21/09/12 PAMH  ALTA - LOTE NOCTURNO CLIENTES BSEB00n
000700* 100019 14/01/13 PAMH  SIN CAMBIOS DE FORMATO, SOLO REVISION
000800*----------------------------------------------------------------
000900 01  WF-COMMAREA-CLIW.
001000     03  CLIW-SW-CIERRE          PIC X(01).
001100         88  CLIW-CERRAR-ARCHIVO     VALUE 'S'.
001200         88  CLIW-SEGUIR-ABIERTO     VALUE 'N'.
001300     03  CLIW-CANT-REGISTROS     PIC 9(03) COMP.
001400     03  CLIW-DETALLE OCCURS 10 TIMES
001500                     INDEXED BY WI-CLIW.
001600         05  CLW-RRN                PIC 9(09) COMP.
001700         05  CLW-CP-CLIENTE-ID      PIC 9(09).
001800         05  CLW-CP-JOB-EXECUTION-ID PIC 9(09).
001900         05  CLW-CP-NOMBRE-PROC     PIC X(100).
002000         05  CLW-CP-EMAIL-PROC      PIC X(150).
002100         05  CLW-CP-CODIGO-CLIE     PIC X(20).
002200         05  CLW-CP-ESTADO-FINAL    PIC X(20).
002300         05  CLW-CP-FECHA-PROC      PIC X(19).
002400         05  CLW-CP-MENSAJE         PIC X(500).
002500         05  CLW-SW-MARCAR          PIC X(01).
002600             88  CLW-DEBE-MARCAR        VALUE 'S'.
002700             88  CLW-ES-DUPLICADO       VALUE 'D'.
002800             88  CLW-ES-FALLIDO         VALUE 'F'.
002900         05  FILLER                 PIC X(10) VALUE SPACES.
003000     03  FILLER                  PIC X(20) VALUE SPACES.
