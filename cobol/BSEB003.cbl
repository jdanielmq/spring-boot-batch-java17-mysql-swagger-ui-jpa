000100******************************************************************
000200* 100252 22/03/23 EJRG  WT03-FILA: MINIMO OCCURS EN 0, NO EN 1  *
000300* FO7145 21/09/12 PAMH  ALTA - LOTE NOCTURNO CLIENTES BSEB00n    *
000400******************************************************************
000500*----------------------------------------------------------------
000600*    SUBRUTINA GRABAR CHUNK DE CLIENTES PROCESADOS
000700*    (ITEM WRITER DEL LOTE NOCTURNO DE CLIENTES)
000800*----------------------------------------------------------------
000900*=======================*
001000 IDENTIFICATION DIVISION.
001100*=======================*
001200 PROGRAM-ID.    BSEB003.
001300 AUTHOR.        PATRICIA A. MENDOZA H.
001400 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - BSE.
001500 DATE-WRITTEN.  21/09/12.
001600 DATE-COMPILED.
001700 SECURITY.      USO INTERNO - PROCESOS BATCH BSE.
001800*----------------------------------------------------------------
001900*    H I S T O R I A   D E   C A M B I O S
002000*----------------------------------------------------------------
002100* FO7145 21/09/12 PAMH  VERSION INICIAL. RECIBE UN CHUNK DE
002200*                       CLIENTES PROCESADOS VIA COMMAREA BSECCLIW
002300*                       Y LO GRABA EN EL HISTORICO, SALTANDO LOS
002400*                       CLIENTE-ID YA EXISTENTES.
002500* FO7178 15/10/12 PAMH  SE AGREGA LA TABLA WT03 DE DUPLICADOS,
002600*                       CARGADA DE UNA SOLA VEZ AL PRIMER CHUNK.
002700* 100019 14/01/13 PAMH  EL HISTORICO YA GRABA FECHAS EN
002800*                       FORMATO AAAA-MM-DD-HH.MM.SS DESDE ORIGEN;
002900*                       SOLO SE CONFIRMA, SIN CAMBIOS DE CODIGO.
003000* 100062 02/09/14 EJRG  SI EL ARCHIVO HISTORICO NO EXISTE AUN
003100*                       (STATUS 35, PRIMERA CORRIDA DEL LOTE) SE
003200*                       ARRANCA CON LA TABLA DE DUPLICADOS VACIA
003300*                       EN VEZ DE ABORTAR LA RUTINA.
003400* 100088 11/01/16 PAMH  REVISION PERIODICA DEL HISTORICO DE
003500*                       CLIENTES PROCESADOS; SIN CAMBIOS DE CODIGO.
003600* 100219 18/03/19 EJRG  CLW-SW-MARCAR PASA DE INDICADOR DE DOS
003700*                       VALORES A TRES (DEBE-MARCAR/ES-DUPLICADO/
003800*                       ES-FALLIDO); ANTES UN DUPLICADO Y UN ERROR
003900*                       DE GRABACION EN EL HISTORICO SE REPORTABAN
004000*                       IGUAL A BSEB001, QUE NO PODIA DISTINGUIR
004100*                       UN OMITIDO DE UN FALLIDO REAL EN EL RESUMEN
004200*                       DE FIN DE LOTE.
004300* 100252 22/03/23 EJRG  WT03-FILA DECLARABA OCCURS 1 TO 20000 TIMES
004400*                       DEPENDING ON WS-CANT-PROC-TABLA, PERO
004500*                       1000-CARGAR-TABLA-DUPLIC ARMA LA TABLA CON
004600*                       WS-CANT-PROC-TABLA = ZEROS CUANDO EL HISTORICO
004700*                       NO EXISTE AUN (PRIMERA CORRIDA DEL LOTE), POR
004800*                       DEBAJO DEL MINIMO DECLARADO. SE CAMBIA A
004900*                       OCCURS 0 TO 20000 TIMES PARA QUE LA TABLA
005000*                       PUEDA ARRANCAR VACIA.
005100*----------------------------------------------------------------
005200*=======================*
005300 ENVIRONMENT DIVISION.
005400*=======================*
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     CLASS CLASE-NUMERICA IS '0' THRU '9'.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT CLIENTE-PROCESADO-FILE  ASSIGN TO  CLIPROCE
006100            ORGANIZATION  IS  SEQUENTIAL
006200            FILE STATUS   IS  WS-FS-CLIPROCE.
006300*=============*
006400 DATA DIVISION.
006500*=============*
006600 FILE SECTION.
006700*-------------*
006800 FD  CLIENTE-PROCESADO-FILE
006900     RECORDING MODE IS F.
007000     COPY BSECCLIP.
007100*=======================*
007200 WORKING-STORAGE SECTION.
007300*=======================*
007400 01  WE-ESPECIALES.
007500     02  WE-RC                   PIC S9(08) COMP VALUE ZEROS.
007600     02  WE-BLANCO               PIC X(01)  VALUE SPACES.
007700     02  WS-FS-CLIPROCE          PIC X(02)  VALUE SPACES.
007800         88  WS-FS-OK                VALUE '00'.
007900         88  WS-FS-FIN-ARCHIVO       VALUE '10'.
008000         88  WS-FS-NO-EXISTE         VALUE '35'.
008100 01  WS-FS-CLIPROCE-R  REDEFINES  WS-FS-CLIPROCE.
008200     02  WS-FS-CATEGORIA         PIC X(01).
008300     02  WS-FS-DETALLE           PIC X(01).
008400*------------------ OCUPACION DE LA TABLA DE DUPLICADOS ---------*
008500 01  WS-PORCENTAJE-TABLA         PIC 9(04)  VALUE ZEROS.
008600 01  WS-PORCENTAJE-TABLA-R  REDEFINES  WS-PORCENTAJE-TABLA.
008700     02  WS-PCT-ENTERO           PIC 9(02).
008800     02  WS-PCT-DECIMAL          PIC 9(02).
008900*------------------ SWITCHES QUE PERSISTEN ENTRE LLAMADAS -------*
009000*    BSEB003 NO SE LLAMA COMO INITIAL - LA TABLA DE DUPLICADOS Y
009100*    EL ARCHIVO ABIERTO SE MANTIENEN VIVOS DURANTE TODO EL LOTE.
009200*------------------------------------------------------------------
009300 01  WS-SW-PRIMERA-VEZ           PIC X(01)  VALUE 'S'.
009400     88  WS-ES-PRIMERA-VEZ           VALUE 'S'.
009500     88  WS-NO-ES-PRIMERA-VEZ        VALUE 'N'.
009600 01  WS-CANT-PROC-TABLA          PIC 9(06)  COMP VALUE ZEROS.
009700 01  WS-PROX-CP-ID               PIC 9(09)  COMP VALUE ZEROS.
009800 01  WS-DUPLICADO-IND            PIC X(01)  VALUE 'N'.
009900     88  WS-DUPLICADO                VALUE 'S'.
010000     88  WS-NO-DUPLICADO             VALUE 'N'.
010100*------------------ TABLA DE CLIENTE-ID YA PROCESADOS -----------*
010200 01  WT03-TABLA-PROCESADOS.
010300     02  WT03-FILA OCCURS 0 TO 20000 TIMES
010400                   DEPENDING ON WS-CANT-PROC-TABLA
010500                   INDEXED BY WI-PROC.
010600         04  WT03-CLIENTE-ID         PIC 9(09).
010700*------------------ MENSAJES DE LA RUTINA ------------------------
010800 01  WT01-TABLA-MENSAJES.
010900     02  FILLER PIC X(64) VALUE
011000         '001*CHUNK GRABADO SIN NOVEDAD
011100-        '                          BSEB003  '.
011200     02  FILLER PIC X(64) VALUE
011300         '002*REGISTRO DUPLICADO - NO SE GRABA DE NUEVO
011400-        '          BSEB003  '.
011500     02  FILLER PIC X(64) VALUE
011600         '003*ERROR DE E/S SOBRE EL HISTORICO DE CLIENTES
011700-        '        BSEB003  '.
011800 01  FILLER REDEFINES WT01-TABLA-MENSAJES.
011900     02  FILLER OCCURS 3 TIMES.
012000         04  WT01-COD-MSG        PIC 9(03).
012100         04  FILLER              PIC X(01).
012200         04  WT01-TXT-MSG.
012300             06  WT01-MSG-DSC    PIC X(51).
012400             06  WT01-MSG-PRG    PIC X(09).
012500*------------------ COMMAREA DEL CHUNK (COPY) --------------------
012600     COPY BSECCLIW.
012700*---------------*
012800 LINKAGE SECTION.
012900*---------------*
013000 01  LK-COMMAREA-CLIW            PIC X(16384).
013100*------------------*
013200 PROCEDURE DIVISION  USING  LK-COMMAREA-CLIW.
013300*------------------*
013400     PERFORM  INICIAR-RUTINA.
013500     PERFORM  PROCESAR-RUTINA.
013600     PERFORM  TERMINAR-RUTINA.
013700*--------------*
013800 INICIAR-RUTINA.
013900*--------------*
014000     MOVE LK-COMMAREA-CLIW       TO WF-COMMAREA-CLIW.
014100     IF WS-ES-PRIMERA-VEZ
014200        PERFORM 1000-CARGAR-TABLA-DUPLIC
014300        SET  WS-NO-ES-PRIMERA-VEZ  TO TRUE
014400     END-IF.
014500*---------------*
014600 PROCESAR-RUTINA.
014700*---------------*
014800     IF CLIW-CERRAR-ARCHIVO
014900        PERFORM 9000-CERRAR-HISTORICO
015000        PERFORM TERMINAR-RUTINA
015100     END-IF.
015200     PERFORM  2000-ESCRIBIR-CHUNK
015300              VARYING WI-CLIW FROM 1 BY 1
015400              UNTIL WI-CLIW > CLIW-CANT-REGISTROS.
015500*-------------------------*
015600 1000-CARGAR-TABLA-DUPLIC.
015700*-------------------------*
015800*    CARGA UNA SOLA VEZ, AL PRIMER CHUNK DEL LOTE, LOS
015900*    CLIENTE-ID YA GRABADOS EN CORRIDAS ANTERIORES.
016000     OPEN INPUT CLIENTE-PROCESADO-FILE.
016100     IF WS-FS-NO-EXISTE
016200        MOVE ZEROS               TO WS-CANT-PROC-TABLA
016300     ELSE
016400        PERFORM 1100-LEER-HISTORICO
016500                UNTIL WS-FS-FIN-ARCHIVO
016600        CLOSE CLIENTE-PROCESADO-FILE
016700     END-IF.
016800     MOVE WS-CANT-PROC-TABLA     TO WS-PROX-CP-ID.
016900     COMPUTE WS-PORCENTAJE-TABLA =
017000             (WS-CANT-PROC-TABLA * 10000) / 20000.
017100     DISPLAY 'BSEB003 - TABLA DE DUPLICADOS OCUPADA AL '
017200             WS-PCT-ENTERO '.' WS-PCT-DECIMAL ' POR CIENTO'.
017300     OPEN EXTEND CLIENTE-PROCESADO-FILE.
017400*-------------------*
017500 1100-LEER-HISTORICO.
017600*-------------------*
017700     READ CLIENTE-PROCESADO-FILE
017800          AT END
017900             SET WS-FS-FIN-ARCHIVO TO TRUE
018000          NOT AT END
018100             IF WS-CANT-PROC-TABLA < 20000
018200                ADD 1 TO WS-CANT-PROC-TABLA
018300                MOVE CP-CLIENTE-ID
018400                     TO WT03-CLIENTE-ID (WS-CANT-PROC-TABLA)
018500             END-IF
018600     END-READ.
018700*----------------------*
018800 2000-ESCRIBIR-CHUNK.
018900*----------------------*
019000     PERFORM  2100-VERIFICAR-DUPLICADO.
019100     IF WS-DUPLICADO
019200        SET  CLW-ES-DUPLICADO (WI-CLIW)  TO TRUE
019300     ELSE
019400        PERFORM  2200-GRABAR-PROCESADO
019500     END-IF.
019600*-------------------------*
019700 2100-VERIFICAR-DUPLICADO.
019800*-------------------------*
019900     SET  WS-DUPLICADO-IND       TO 'N'.
020000     IF WS-CANT-PROC-TABLA > 0
020100        SEARCH WT03-FILA VARYING WI-PROC
020200           AT END
020300              CONTINUE
020400           WHEN WT03-CLIENTE-ID (WI-PROC) =
020500                CLW-CP-CLIENTE-ID (WI-CLIW)
020600              SET WS-DUPLICADO-IND TO 'S'
020700        END-SEARCH
020800     END-IF.
020900*----------------------*
021000 2200-GRABAR-PROCESADO.
021100*----------------------*
021200     ADD 1                             TO WS-PROX-CP-ID.
021300     MOVE WS-PROX-CP-ID                TO CP-ID.
021400     MOVE CLW-CP-CLIENTE-ID (WI-CLIW)  TO CP-CLIENTE-ID.
021500     MOVE CLW-CP-NOMBRE-PROC (WI-CLIW) TO CP-NOMBRE-PROCESADO.
021600     MOVE CLW-CP-EMAIL-PROC (WI-CLIW)  TO CP-EMAIL-PROCESADO.
021700     MOVE CLW-CP-CODIGO-CLIE (WI-CLIW) TO CP-CODIGO-CLIENTE.
021800     MOVE CLW-CP-ESTADO-FINAL (WI-CLIW) TO CP-ESTADO-FINAL.
021900     MOVE CLW-CP-JOB-EXECUTION-ID (WI-CLIW) TO CP-JOB-EXECUTION-ID.
022000     MOVE CLW-CP-FECHA-PROC (WI-CLIW)  TO CP-FECHA-PROCESAMIENTO.
022100     MOVE CLW-CP-MENSAJE (WI-CLIW)     TO CP-MENSAJE.
022200     WRITE REG-CLIENTE-PROCESADO.
022300*--- EL EXITO/FRACASO DE LA GRABACION SE CUENTA EN BSEB001 CUANDO
022400*--- SE INTENTA EL REWRITE DE MARCADO SOBRE CLIENTE-FILE (REGLA
022500*--- DE NEGOCIO: EL CONTADOR ES DEL "MARK-AS-PROCESSED", NO DE
022600*--- ESTE WRITE AL HISTORICO).
022700     IF WS-FS-OK
022800        IF WS-CANT-PROC-TABLA < 20000
022900           ADD 1 TO WS-CANT-PROC-TABLA
023000           MOVE CP-CLIENTE-ID
023100                TO WT03-CLIENTE-ID (WS-CANT-PROC-TABLA)
023200        END-IF
023300        SET CLW-DEBE-MARCAR (WI-CLIW) TO TRUE
023400     ELSE
023500        SET CLW-ES-FALLIDO (WI-CLIW) TO TRUE
023600        DISPLAY WT01-TXT-MSG (3)
023700        DISPLAY 'FILE STATUS ' WS-FS-CATEGORIA '/' WS-FS-DETALLE
023800     END-IF.
023900*----------------------*
024000 9000-CERRAR-HISTORICO.
024100*----------------------*
024200     CLOSE CLIENTE-PROCESADO-FILE.
024300*---------------*
024400 TERMINAR-RUTINA.
024500*---------------*
024600     MOVE WF-COMMAREA-CLIW       TO LK-COMMAREA-CLIW.
024700     GOBACK.
