000100******************************************************************
000200* 100251 15/03/23 PAMH  1000-VALIDAR-CLIENTE SIN GO TO           *
000300* FO7145 20/09/12 EJRG  ALTA - LOTE NOCTURNO CLIENTES BSEB00n    *
000400******************************************************************
000500*----------------------------------------------------------------
000600*    SUBRUTINA VALIDAR/TRANSFORMAR/CLASIFICAR UN CLIENTE
000700*    (ITEM PROCESSOR DEL LOTE NOCTURNO DE CLIENTES)
000800*----------------------------------------------------------------
000900*=======================*
001000 IDENTIFICATION DIVISION.
001100*=======================*
001200 PROGRAM-ID.    BSEB002.
001300 AUTHOR.        EDUARDO J. RAMOS G.
001400 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - BSE.
001500 DATE-WRITTEN.  20/09/12.
001600 DATE-COMPILED.
001700 SECURITY.      USO INTERNO - PROCESOS BATCH BSE.
001800*----------------------------------------------------------------
001900*    H I S T O R I A   D E   C A M B I O S
002000*----------------------------------------------------------------
002100* FO7145 20/09/12 EJRG  VERSION INICIAL. RECIBE UN REGISTRO
002200*                       CLIENTE POR LLAMADA VIA COMMAREA BSECCLIB
002300*                       Y DEVUELVE EL REGISTRO PROCESADO O EL
002400*                       MOTIVO DE FILTRADO.
002500* FO7189 22/10/12 EJRG  SE AGREGA TABLA DE ESTADOS PARA EL
002600*                       MENSAJE DE CP-MENSAJE (WT02).
002700* FO7201 05/11/12 PAMH  CORRECCION: LA COLAPSACION DE BLANCOS
002800*                       INTERNOS DEL NOMBRE DEJABA UN BLANCO
002900*                       FINAL EN ALGUNOS CASOS.
003000* 100019 14/01/13 PAMH  SE REVISA QUE NINGUN CAMPO FECHA USE AA;
003100*                       TODOS VIAJAN COMO AAAA-MM-DD DESDE BSEB001.
003200*                       SIN CAMBIOS DE CODIGO.
003300* 100057 11/08/14 EJRG  EL TOKEN DE CODIGO DE CLIENTE PASA A
003400*                       ARRASTRAR SECUENCIA DE CORRIDA (WS-SEC)
003500*                       EN VEZ DE SOLO DIGITOS DEL CLIENTE-ID,
003600*                       PARA GARANTIZAR UNICIDAD EN EL LOTE.
003700* 100088 11/01/16 PAMH  REVISION PERIODICA DE LOS CAMPOS FECHA
003800*                       RECIBIDOS DE BSEB001; SIN CAMBIOS DE CODIGO.
003900* 100156 14/09/17 EJRG  CORRECCION: 2100-TRANSFORMAR-EMAIL RECORTABA
004000*                       BLANCOS INICIALES CON UN MOVE DE LARGO FIJO
004100*                       (150) DESDE EL PUNTERO ENCONTRADO, LEYENDO
004200*                       FUERA DE WS-EMAIL-ORIGEN CUANDO EL PUNTERO
004300*                       QUEDABA EN 2 O MAS (EMAIL CON BLANCOS A LA
004400*                       IZQUIERDA). SE CAMBIA A LARGO VARIABLE
004500*                       (151 - PUNTERO) PARA QUE NUNCA EXCEDA EL
004600*                       CAMPO DE 150 POSICIONES.
004700* 100238 09/11/21 EJRG  WS-CLIENTE-ID-GRUPO-R SOLO CUBRIA 8 DE LOS
004800*                       9 DIGITOS DEL CAMPO QUE REDEFINE (FILLER DE
004900*                       5 + 3 CAMPOS DE 1); EL DIGITO DE UNIDADES
005000*                       DEL CLIENTE-ID QUEDABA FUERA DE LA REDEFINICION
005100*                       Y NUNCA SE USABA EN 2500-GENERAR-CODIGO. SE
005200*                       AMPLIA EL FILLER A 6 POSICIONES PARA CUBRIR
005300*                       LOS 9 DIGITOS COMPLETOS.
005400* 100251 15/03/23 PAMH  1000-VALIDAR-CLIENTE USABA GO TO 1000-EXIT
005500*                       EN SUS TRES SALIDAS POR REGISTRO INVALIDO, PERO
005600*                       PROCESAR-RUTINA LA INVOCABA CON UN PERFORM SIN
005700*                       THRU; EL GO TO CAIA FUERA DEL RANGO DEL PERFORM
005800*                       Y SEGUIA DE LARGO HACIA 2000-TRANSFORMAR-NOMBRE
005900*                       EN VEZ DE VOLVER A PROCESAR-RUTINA. SE REESCRIBE
006000*                       LA RUTINA CON IF/ELSE EN CASCADA, SIN GO TO,
006100*                       PARA QUE SIEMPRE CAIGA AL PIE Y RETORNE NORMAL.
006200*----------------------------------------------------------------
006300*=======================*
006400 ENVIRONMENT DIVISION.
006500*=======================*
006600 CONFIGURATION SECTION.
006700 SPECIAL-NAMES.
006800     CLASS CLASE-NUMERICA   IS '0' THRU '9'
006900     CLASS CLASE-ALFA       IS 'A' THRU 'Z'.
007000*=============*
007100 DATA DIVISION.
007200*=============*
007300 WORKING-STORAGE SECTION.
007400*=======================*
007500 01  WE-ESPECIALES.
007600     02  WE-RC                   PIC S9(08) COMP VALUE ZEROS.
007700     02  WE-BLANCO               PIC X(01)  VALUE SPACES.
007800*------------------ CONTADOR DE SECUENCIA DE CORRIDA ------------
007900*    PERMANECE VIVO ENTRE LLAMADAS PORQUE BSEB002 NO SE INVOCA
008000*    COMO INITIAL - ES LA "SEMILLA" DEL TOKEN DE CODIGO UNICO.
008100*------------------------------------------------------------------
008200 01  WS-SECUENCIA-CORRIDA        PIC 9(04) COMP VALUE ZEROS.
008300*------------------ TABLA DE MENSAJES DE VALIDACION -------------*
008400 01  WT01-TABLA-MENSAJES.
008500     02  FILLER                  PIC X(64)  VALUE
008600          '001*REGISTRO VALIDO - PROCESADO CORRECTA
008700-         'MENTE          BSEB002  '.
008800     02  FILLER                  PIC X(64)  VALUE
008900          '002*NOMBRE DE CLIENTE EN BLANCO - REGIST
009000-         'RO FILTRADO    BSEB002  '.
009100     02  FILLER                  PIC X(64)  VALUE
009200          '003*EMAIL DE CLIENTE EN BLANCO - REGISTR
009300-         'O FILTRADO     BSEB002  '.
009400     02  FILLER                  PIC X(64)  VALUE
009500          '004*COMMAREA DE ENTRADA VACIA - REGISTRO
009600-         ' FILTRADO      BSEB002  '.
009700 01  FILLER  REDEFINES  WT01-TABLA-MENSAJES.
009800     02  FILLER  OCCURS   4  TIMES.
009900         04  WT01-COD-MSG        PIC 9(03).
010000         04  FILLER              PIC X(01).
010100         04  WT01-TXT-MSG.
010200             06  WT01-MSG-DSC    PIC X(51).
010300             06  WT01-MSG-PRG    PIC X(09).
010400*------------------ TABLA DE ESTADOS FINALES ---------------------
010500*    WT02-LARGO GUARDA EL LARGO REAL DE LA DESCRIPCION (SIN
010600*    BLANCOS DE RELLENO) PARA PODER ARMAR CP-MENSAJE CON
010700*    REFERENCE MODIFICATION SIN ARRASTRAR ESPACIOS DE SOBRA.
010800*------------------------------------------------------------------
010900 01  WT02-TABLA-ESTADOS.
011000     02  FILLER  PIC X(35) VALUE 'PENDIENTEPendiente de procesar   21'.
011100     02  FILLER  PIC X(35) VALUE 'ACTIVO   Cliente activo          14'.
011200     02  FILLER  PIC X(35) VALUE 'INACTIVO Cliente inactivo        16'.
011300     02  FILLER  PIC X(35) VALUE 'ERROR    Error en procesamiento  22'.
011400 01  FILLER REDEFINES WT02-TABLA-ESTADOS.
011500     02  WT02-FILA OCCURS 4 TIMES INDEXED BY WI-ESTADO.
011600         04  WT02-CLAVE          PIC X(09).
011700         04  WT02-DESCRIPCION    PIC X(24).
011800         04  WT02-LARGO          PIC 9(02).
011900*------------------ AREA DE TRABAJO PARA TRANSFORMAR NOMBRE -----*
012000 01  WS-NOMBRE-ORIGEN            PIC X(100).
012100 01  WS-NOMBRE-DESTINO           PIC X(100).
012200 01  WS-EMAIL-ORIGEN             PIC X(150).
012300 01  WS-EMAIL-DESTINO            PIC X(150).
012400 01  WS-PUNTERO-DEST             PIC 9(03)  COMP.
012500 01  WS-PUNTERO-ORIG             PIC 9(03)  COMP.
012600 01  WS-ULTIMO-ERA-BLANCO        PIC X(01)  VALUE 'S'.
012700     88  WS-ANTERIOR-BLANCO          VALUE 'S'.
012800     88  WS-ANTERIOR-NO-BLANCO       VALUE 'N'.
012900*------------------ TABLA DE ALFABETOS PARA MAYUS/MINUS ---------*
013000 01  WS-ALFABETO-MIN     PIC X(26) VALUE
013100     'abcdefghijklmnopqrstuvwxyz'.
013200 01  WS-ALFABETO-MAY     PIC X(26) VALUE
013300     'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
013400*------------------ ARMADO DEL CODIGO DE CLIENTE -----------------
013500*    CLI- + 2 LETRAS (TOMADAS DE UNA TABLA POR 2 DIGITOS DEL
013600*    CLIENTE-ID) + 2 DIGITOS DEL CLIENTE-ID + 4 DIGITOS DE LA
013700*    SECUENCIA DE CORRIDA. DETERMINISTICO, NO ALEATORIO, PERO
013800*    UNICO DENTRO DE LA CORRIDA POR EL AVANCE DE WS-SECUENCIA.
013900*------------------------------------------------------------------
014000 01  WS-TABLA-LETRAS             PIC X(20) VALUE
014100     'ABCDEFGHIJKLMNOPQRST'.
014200 01  WT03-LETRAS REDEFINES WS-TABLA-LETRAS.
014300     02  WT03-LETRA  OCCURS 10 TIMES  PIC X(02).
014400 01  WS-CLIENTE-ID-GRUPO         PIC 9(09).
014500 01  WS-CLIENTE-ID-GRUPO-R  REDEFINES  WS-CLIENTE-ID-GRUPO.
014600     02  FILLER                  PIC 9(06).
014700     02  WS-CID-PAR-LETRA        PIC 9(01).
014800     02  WS-CID-DIG-1            PIC 9(01).
014900     02  WS-CID-DIG-2            PIC 9(01).
015000 01  WS-TOKEN-COMPLETO           PIC X(08).
015100 01  WS-TOKEN-COMPLETO-R  REDEFINES  WS-TOKEN-COMPLETO.
015200     02  WS-TOKEN-LETRAS         PIC X(02).
015300     02  WS-TOKEN-DIGITOS-CID    PIC 9(02).
015400     02  WS-TOKEN-SECUENCIA      PIC 9(04).
015500 01  WS-INDICE-LETRA             PIC 9(02)  COMP.
015600*------------------ COMMAREA COMPARTIDA CON BSEB001 --------------
015700     COPY BSECCLIB.
015800*---------------*
015900 LINKAGE SECTION.
016000*---------------*
016100 01  LK-COMMAREA-CLIB            PIC X(16384).
016200*------------------*
016300 PROCEDURE DIVISION  USING  LK-COMMAREA-CLIB.
016400*------------------*
016500     PERFORM  INICIAR-RUTINA.
016600     PERFORM  PROCESAR-RUTINA.
016700     PERFORM  TERMINAR-RUTINA.
016800*--------------*
016900 INICIAR-RUTINA.
017000*--------------*
017100     MOVE LK-COMMAREA-CLIB       TO WF-COMMAREA-CLIB.
017200     MOVE 00                     TO CLIB-COD-RESPUESTA.
017300     MOVE WT01-COD-MSG (1)       TO CLIB-COD-MENSAJE.
017400     MOVE WT01-TXT-MSG (1)       TO CLIB-DESC-MENSAJE.
017500     SET  CLIB-ES-VALIDO         TO TRUE.
017600*---------------*
017700 PROCESAR-RUTINA.
017800*---------------*
017900     PERFORM  1000-VALIDAR-CLIENTE.
018000     IF CLIB-ES-INVALIDO
018100        PERFORM TERMINAR-RUTINA
018200     END-IF.
018300     PERFORM  2000-TRANSFORMAR-NOMBRE.
018400     PERFORM  2100-TRANSFORMAR-EMAIL.
018500     PERFORM  2500-GENERAR-CODIGO.
018600     PERFORM  3000-DETERMINAR-ESTADO.
018700     PERFORM  3500-ARMAR-MENSAJE.
018800     MOVE CLB-ID                 TO CLB-CP-CLIENTE-ID.
018900*-------------------*
019000 1000-VALIDAR-CLIENTE.
019100*-------------------*
019200*    REGISTRO AUSENTE, NOMBRE EN BLANCO O EMAIL EN BLANCO SE
019300*    EVALUAN EN CASCADA; SIN GO TO, LA RUTINA SIEMPRE CAE AL PIE
019400*    Y DEVUELVE EL CONTROL NORMAL A PROCESAR-RUTINA.
019500     IF CLB-ID = ZEROS AND CLB-NOMBRE = SPACES
019600                        AND CLB-EMAIL = SPACES
019700        MOVE 16                  TO CLIB-COD-RESPUESTA
019800        MOVE WT01-COD-MSG (4)    TO CLIB-COD-MENSAJE
019900        MOVE WT01-TXT-MSG (4)    TO CLIB-DESC-MENSAJE
020000        SET  CLIB-ES-INVALIDO    TO TRUE
020100     ELSE
020200        IF CLB-NOMBRE = SPACES
020300           MOVE 16                  TO CLIB-COD-RESPUESTA
020400           MOVE WT01-COD-MSG (2)    TO CLIB-COD-MENSAJE
020500           MOVE WT01-TXT-MSG (2)    TO CLIB-DESC-MENSAJE
020600           SET  CLIB-ES-INVALIDO    TO TRUE
020700        ELSE
020800           IF CLB-EMAIL = SPACES
020900              MOVE 16                  TO CLIB-COD-RESPUESTA
021000              MOVE WT01-COD-MSG (3)    TO CLIB-COD-MENSAJE
021100              MOVE WT01-TXT-MSG (3)    TO CLIB-DESC-MENSAJE
021200              SET  CLIB-ES-INVALIDO    TO TRUE
021300           ELSE
021400              SET  CLIB-ES-VALIDO      TO TRUE
021500           END-IF
021600        END-IF
021700     END-IF.
021800*---------------------*
021900 2000-TRANSFORMAR-NOMBRE.
022000*---------------------*
022100*    COLAPSA CORRIDAS DE BLANCOS A UNO SOLO, RECORTA LOS
022200*    EXTREMOS Y PASA A MAYUSCULAS - RECORRIDO CARACTER A
022300*    CARACTER PORQUE NO SE USAN FUNCIONES INTRINSECAS.
022400     MOVE CLB-NOMBRE             TO WS-NOMBRE-ORIGEN.
022500     MOVE SPACES                 TO WS-NOMBRE-DESTINO.
022600     MOVE ZEROS                  TO WS-PUNTERO-DEST.
022700     MOVE 1                      TO WS-PUNTERO-ORIG.
022800     SET  WS-ANTERIOR-BLANCO     TO TRUE.
022900     PERFORM 2050-COMPACTAR-CARACTER
023000             VARYING WS-PUNTERO-ORIG FROM 1 BY 1
023100             UNTIL WS-PUNTERO-ORIG > 100.
023200*--- SI QUEDO UN BLANCO ARRASTRADO AL FINAL, LO QUITAMOS
023300     IF WS-PUNTERO-DEST > 0
023400        IF WS-NOMBRE-DESTINO (WS-PUNTERO-DEST:1) = SPACE
023500           SUBTRACT 1 FROM WS-PUNTERO-DEST
023600        END-IF
023700     END-IF.
023800     INSPECT WS-NOMBRE-DESTINO
023900             CONVERTING WS-ALFABETO-MIN TO WS-ALFABETO-MAY.
024000     MOVE WS-NOMBRE-DESTINO      TO CLB-CP-NOMBRE-PROC.
024100*----------------------*
024200 2050-COMPACTAR-CARACTER.
024300*----------------------*
024400     IF WS-NOMBRE-ORIGEN (WS-PUNTERO-ORIG:1) = SPACE
024500        IF WS-ANTERIOR-NO-BLANCO
024600           ADD 1 TO WS-PUNTERO-DEST
024700           MOVE SPACE TO WS-NOMBRE-DESTINO (WS-PUNTERO-DEST:1)
024800           SET WS-ANTERIOR-BLANCO TO TRUE
024900        END-IF
025000     ELSE
025100        ADD 1 TO WS-PUNTERO-DEST
025200        MOVE WS-NOMBRE-ORIGEN (WS-PUNTERO-ORIG:1)
025300                                TO WS-NOMBRE-DESTINO (WS-PUNTERO-DEST:1)
025400        SET WS-ANTERIOR-NO-BLANCO TO TRUE
025500     END-IF.
025600*--- EL PRIMER CARACTER GUARDADO NUNCA PUEDE SER UN BLANCO
025700     IF WS-PUNTERO-DEST = 1 AND WS-NOMBRE-DESTINO (1:1) = SPACE
025800        MOVE ZEROS TO WS-PUNTERO-DEST
025900     END-IF.
026000*---------------------*
026100 2100-TRANSFORMAR-EMAIL.
026200*---------------------*
026300*    RECORTA BLANCOS DE EXTREMOS Y PASA A MINUSCULAS.
026400     MOVE CLB-EMAIL              TO WS-EMAIL-ORIGEN.
026500     MOVE SPACES                 TO WS-EMAIL-DESTINO.
026600     MOVE 1                      TO WS-PUNTERO-ORIG.
026700     PERFORM 2150-BUSCAR-INICIO-EMAIL
026800             UNTIL WS-PUNTERO-ORIG > 150
026900                OR WS-EMAIL-ORIGEN (WS-PUNTERO-ORIG:1) NOT = SPACE.
027000     IF WS-PUNTERO-ORIG <= 150
027100        MOVE WS-EMAIL-ORIGEN
027200             (WS-PUNTERO-ORIG:151 - WS-PUNTERO-ORIG)
027300                                TO WS-EMAIL-DESTINO
027400     END-IF.
027500     INSPECT WS-EMAIL-DESTINO
027600             CONVERTING WS-ALFABETO-MAY TO WS-ALFABETO-MIN.
027700     MOVE WS-EMAIL-DESTINO       TO CLB-CP-EMAIL-PROC.
027800*------------------------*
027900 2150-BUSCAR-INICIO-EMAIL.
028000*------------------------*
028100     ADD 1 TO WS-PUNTERO-ORIG.
028200*------------------*
028300 2500-GENERAR-CODIGO.
028400*------------------*
028500     ADD 1 TO WS-SECUENCIA-CORRIDA.
028600     IF WS-SECUENCIA-CORRIDA > 9999
028700        MOVE 1 TO WS-SECUENCIA-CORRIDA
028800     END-IF.
028900     MOVE CLB-ID                 TO WS-CLIENTE-ID-GRUPO.
029000     COMPUTE WS-INDICE-LETRA = WS-CID-PAR-LETRA + 1.
029100     MOVE WT03-LETRA (WS-INDICE-LETRA)   TO WS-TOKEN-LETRAS.
029200     COMPUTE WS-TOKEN-DIGITOS-CID = (WS-CID-DIG-1 * 10) + WS-CID-DIG-2.
029300     MOVE WS-SECUENCIA-CORRIDA            TO WS-TOKEN-SECUENCIA.
029400     MOVE 'CLI-'                          TO CLB-COD-PREFIJO.
029500     MOVE WS-TOKEN-COMPLETO                TO CLB-COD-TOKEN.
029600     MOVE SPACES                           TO CLB-COD-RELLENO.
029700*------------------*
029800 3000-DETERMINAR-ESTADO.
029900*------------------*
030000*    ORDEN OBLIGATORIO: INACTIVO GANA SIEMPRE; LUEGO ACTIVO SI
030100*    HAY EMAIL; PENDIENTE ES EL DEFENSIVO INALCANZABLE (LA
030200*    VALIDACION YA DESCARTA EMAIL EN BLANCO).
030300     IF CLB-ESTADO = 'INACTIVO'
030400        MOVE 'INACTIVO'          TO CLB-CP-ESTADO-FINAL
030500     ELSE
030600        IF CLB-EMAIL NOT = SPACES
030700           MOVE 'ACTIVO'         TO CLB-CP-ESTADO-FINAL
030800        ELSE
030900           MOVE 'PENDIENTE'      TO CLB-CP-ESTADO-FINAL
031000        END-IF
031100     END-IF.
031200*------------------*
031300 3500-ARMAR-MENSAJE.
031400*------------------*
031500     SEARCH WT02-FILA VARYING WI-ESTADO
031600        AT END
031700           SET WI-ESTADO TO 4
031800        WHEN WT02-CLAVE (WI-ESTADO) = CLB-CP-ESTADO-FINAL
031900           CONTINUE
032000     END-SEARCH.
032100     MOVE SPACES                 TO CLB-CP-MENSAJE.
032200     MOVE 1                      TO WS-PUNTERO-DEST.
032300     STRING 'Procesado correctamente. '  DELIMITED BY SIZE
032400            'Estado final: '             DELIMITED BY SIZE
032500            WT02-DESCRIPCION (WI-ESTADO)
032600                 (1:WT02-LARGO (WI-ESTADO)) DELIMITED BY SIZE
032700            '. '                          DELIMITED BY SIZE
032800       INTO CLB-CP-MENSAJE
032900       WITH POINTER WS-PUNTERO-DEST
033000       ON OVERFLOW CONTINUE
033100     END-STRING.
033200     IF CLB-TELEFONO = SPACES
033300        STRING 'Nota: Cliente sin telefono registrado. '
033400                    DELIMITED BY SIZE
033500          INTO CLB-CP-MENSAJE
033600          WITH POINTER WS-PUNTERO-DEST
033700          ON OVERFLOW CONTINUE
033800        END-STRING
033900     END-IF.
034000     STRING 'Fecha de procesamiento: '  DELIMITED BY SIZE
034100            CLIB-FECHA-PROCESO          DELIMITED BY SIZE
034200       INTO CLB-CP-MENSAJE
034300       WITH POINTER WS-PUNTERO-DEST
034400       ON OVERFLOW CONTINUE
034500     END-STRING.
034600*---------------*
034700 TERMINAR-RUTINA.
034800*---------------*
034900     MOVE WF-COMMAREA-CLIB       TO LK-COMMAREA-CLIB.
035000     GOBACK.
